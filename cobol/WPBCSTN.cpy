000100******************************************************************        
000110* WPBCSTN                                                        *        
000120******************************************************************        
000130** COPYBOOK   : WPBCSTN                                         **        
000140** PRODUCT    : WPB - WORKER PRODUCTIVITY BATCH                  *        
000150** OBJECT     : WORKSTATION MASTER RECORD LAYOUT (STATION-REC)   *        
000160** LENGTH     : 041 BYTES                                       **        
000170******************************************************************        
000180* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000190*----------------------------------------------------------------*        
000200* 19860611   00000  KL      ORIGINAL OBJECT                     * KL0611  
000210* 19990212   00001  KL      Y2K REVIEW - FIELD NOT DATE, NO CHNG *KL9902  
000220* 20060330   00002  MRC     REALIGNED TO FLOOR EVENT FEED LAYOUT *MRC330  
000230* 20080714   00012  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0714  
000240*                           WPBT020 SECTION 2 ADD                *DG0714  
000250* 20110918   00014  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0918  
000260*                           WPBT010/WPBT020 (TICKET 14 - JULIAN  *DG0918  
000270*                           DAY DURATION ROUTINE)                *DG0918  
000280* 20150304   00028  LR      NO LAYOUT CHANGE - REVIEWED WITH     *LR0304  
000290*                           WPBT020 ZERO-DIVIDE GUARD (TKT 28)   *LR0304  
000300* 20210714   01142  LR      NO LAYOUT CHANGE - REVIEWED FOR      *LR0714  
000310*                           TICKET WP-1142 TABLE SIZING FIX      *LR0714  
000320* 20230208   01205  LR      ADDED TO CHANGE-LOG AUDIT LIST       *LR0208  
000330*                           (TICKET 1205)                        *LR0208  
000340******************************************************************        
000350*                                                                         
000360*--------------------------------------------------------------*          
000370*   SM-STATION-ID UNIQUE WORKSTATION IDENTIFIER (E.G. 'S1')     *         
000380*   SM-NAME       WORKSTATION DISPLAY NAME                     *          
000390*   SM-TYPE       WORKSTATION TYPE (ASSEMBLY, INSPECTION, ...) *          
000400*--------------------------------------------------------------*          
000410 01  STATION-REC.                                                         
000420     05  SM-STATION-ID           PIC X(06).                               
000430     05  SM-NAME                 PIC X(20).                               
000440     05  SM-TYPE                 PIC X(15).                               
000450                                                                          
