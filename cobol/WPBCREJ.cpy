000100******************************************************************        
000110* WPBCREJ                                                        *        
000120******************************************************************        
000130** COPYBOOK   : WPBCREJ                                         **        
000140** PRODUCT    : WPB - WORKER PRODUCTIVITY BATCH                  *        
000150** OBJECT     : REJECT RECORD LAYOUT (EVENT + REASON CODE)       *        
000160** LENGTH     : 065 BYTES ( = EVENT-REC 045 + REASON 020 )       *        
000170** USED BY    : WPBT010 (REJECT OUTPUT FD)                      **        
000180******************************************************************        
000190* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000200*----------------------------------------------------------------*        
000210* 19870204   00000  KL      ORIGINAL OBJECT                     * KL0204  
000220* 19990212   00001  KL      Y2K REVIEW - RJ-TIMESTAMP INHERITS   *KL9902  
000230*                           EVENT-REC FORMAT, NO CHANGE NEEDED   *KL9902  
000240* 20060330   00002  MRC     REALIGNED TO FLOOR EVENT FEED -      *MRC330  
000250*                           MATCHES WPBCEVT EV-COUNT ADD         *MRC330  
000260* 20080714   00012  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0714  
000270*                           WPBT020 SECTION 2 ADD                *DG0714  
000280* 20110918   00014  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0918  
000290*                           WPBT010/WPBT020 (TICKET 14)          *DG0918  
000300* 20150304   00028  LR      NO LAYOUT CHANGE - REVIEWED WITH     *LR0304  
000310*                           WPBT020 ZERO-DIVIDE GUARD (TKT 28)   *LR0304  
000320* 20210714   01142  LR      NO LAYOUT CHANGE - REVIEWED FOR      *LR0714  
000330*                           TICKET WP-1142 TABLE SIZING FIX      *LR0714  
000340* 20230208   01205  LR      ADDED TO CHANGE-LOG AUDIT LIST       *LR0208  
000350*                           (TICKET 1205)                        *LR0208  
000360******************************************************************        
000370*                                                                         
000380*--------------------------------------------------------------*          
000390*   RJ-TIMESTAMP ... RJ-COUNT  SAME LAYOUT AS EVENT-REC, A     *          
000400*                    COPY OF THE OFFENDING EVENT FOR AUDIT     *          
000410*   RJ-REASON      REJECT REASON, SEE TABLE BELOW              *          
000420*                    INVALID EVENT TYPE                        *          
000430*                    INVALID CONFIDENCE                        *          
000440*                    INVALID COUNT                             *          
000450*                    WORKER NOT FOUND                          *          
000460*                    STATION NOT FOUND                         *          
000470*--------------------------------------------------------------*          
000480 01  REJECT-REC.                                                          
000490     05  RJ-TIMESTAMP            PIC 9(14).                               
000500     05  RJ-WORKER-ID            PIC X(06).                               
000510     05  RJ-STATION-ID           PIC X(06).                               
000520     05  RJ-EVENT-TYPE           PIC X(13).                               
000530     05  RJ-CONFIDENCE           PIC 9V99.                                
000540     05  RJ-COUNT                PIC 9(03).                               
000550     05  RJ-REASON               PIC X(20).                               
000560                                                                          
