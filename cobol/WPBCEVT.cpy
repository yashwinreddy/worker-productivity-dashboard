000100******************************************************************        
000110* WPBCEVT                                                        *        
000120******************************************************************        
000130** COPYBOOK   : WPBCEVT                                         **        
000140** PRODUCT    : WPB - WORKER PRODUCTIVITY BATCH                  *        
000150** OBJECT     : FLOOR EVENT RECORD LAYOUT (EVENT-REC)            *        
000160** LENGTH     : 045 BYTES                                       **        
000170** USED BY    : WPBT010 (RAW FEED / VALIDATED TABLE ENTRY),     **        
000180**              WPBT020 (VALIDATED TABLE ENTRY, VIA LINKAGE)    **        
000190******************************************************************        
000200* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000210*----------------------------------------------------------------*        
000220* 19870204   00000  KL      ORIGINAL OBJECT                     * KL0204  
000230* 19990212   00001  KL      Y2K REVIEW - EV-TIMESTAMP IS 9(14),  *KL9902  
000240*                           CENTURY DIGITS ALREADY PRESENT       *KL9902  
000250* 20060330   00002  MRC     ADDED EV-COUNT FOR PRODUCT-COUNT FEED*MRC330  
000260* 20080714   00012  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0714  
000270*                           WPBCREJ REASON TABLE (RJ-REASON)     *DG0714  
000280* 20110918   00014  DG      NO LAYOUT CHANGE - SEE WPBT010       *DG0918  
000290*                           TICKET 14 (WS-EV-COUNT-X REDEFINES)  *DG0918  
000300* 20150304   00028  LR      EV-CONFIDENCE RANGE CHECK LIVES IN   *LR0304  
000310*                           WPBT010 C0200-VALIDA-CAMPI, NOT HERE *LR0304  
000320* 20210714   01142  LR      NO LAYOUT CHANGE - REVIEWED FOR      *LR0714  
000330*                           TICKET WP-1142 TABLE SIZING FIX      *LR0714  
000340* 20230208   01205  LR      ADDED TO CHANGE-LOG AUDIT LIST       *LR0208  
000350*                           (TICKET 1205)                        *LR0208  
000360******************************************************************        
000370*                                                                         
000380*--------------------------------------------------------------*          
000390*   EV-TIMESTAMP  EVENT DATE/TIME, YYYYMMDDHHMMSS, LOCAL        *         
000400*   EV-WORKER-ID  WORKER ID - MUST EXIST ON WORKER MASTER       *         
000410*   EV-STATION-ID STATION ID - MUST EXIST ON STATION MASTER     *         
000420*   EV-EVENT-TYPE ONE OF WORKING / IDLE / ABSENT / PRODUCT_COUNT*         
000430*   EV-CONFIDENCE DETECTION CONFIDENCE, 0.00 - 1.00             *         
000440*   EV-COUNT      UNITS PRODUCED (PRODUCT_COUNT EVENTS ONLY)    *         
000450*--------------------------------------------------------------*          
000460 01  EVENT-REC.                                                           
000470     05  EV-TIMESTAMP            PIC 9(14).                               
000480     05  EV-WORKER-ID            PIC X(06).                               
000490     05  EV-STATION-ID           PIC X(06).                               
000500     05  EV-EVENT-TYPE           PIC X(13).                               
000510     05  EV-CONFIDENCE           PIC 9V99.                                
000520     05  EV-COUNT                PIC 9(03).                               
000530                                                                          
