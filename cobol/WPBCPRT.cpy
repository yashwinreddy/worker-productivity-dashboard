000100******************************************************************        
000110* WPBCPRT                                                        *        
000120******************************************************************        
000130** COPYBOOK   : WPBCPRT                                         **        
000140** PRODUCT    : WPB - WORKER PRODUCTIVITY BATCH                  *        
000150** OBJECT     : PRODUCTIVITY REPORT LINE LAYOUTS (132 COL)       *        
000160** USED BY    : WPBT020 (WORKING-STORAGE, WRITE ... FROM)       **        
000170******************************************************************        
000180* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000190*----------------------------------------------------------------*        
000200* 19880903   00000  KL      ORIGINAL OBJECT - WORKER SECTION ONLY*KL0903  
000210* 19910517   00001  DG      ADDED WORKSTATION SECTION            *DG0517  
000220* 20060330   00002  MRC     ADDED FACTORY SUMMARY + CONTROL LINE *MRC330  
000230* 20080714   00012  DG      NO LAYOUT CHANGE - VERIFIED COLUMN   *DG0714  
000240*                           ALIGNMENT VS WPBT020 SECTION 2 ADD   *DG0714  
000250* 20110918   00014  DG      NO LAYOUT CHANGE - REVIEWED WITH     *DG0918  
000260*                           WPBT020 TICKET 14 (JULIAN DAY RTN)   *DG0918  
000270* 20150304   00028  LR      NO LAYOUT CHANGE - REVIEWED WITH     *LR0304  
000280*                           WPBT020 ZERO-DIVIDE GUARD (TKT 28)   *LR0304  
000290* 20210714   01142  LR      NO LAYOUT CHANGE - REVIEWED FOR      *LR0714  
000300*                           TICKET WP-1142 TABLE SIZING FIX      *LR0714  
000310* 20230208   01205  LR      ADDED TO CHANGE-LOG AUDIT LIST       *LR0208  
000320*                           (TICKET 1205)                        *LR0208  
000330******************************************************************        
000340*                                                                         
000350*--------------------------------------------------------------*          
000360*   RPT-HDG-PAGE       PAGE HEADING - TITLE AND RUN DATE        *         
000370*--------------------------------------------------------------*          
000380 01  RPT-HDG-PAGE.                                                        
000390     05  FILLER                  PIC X(40) VALUE SPACES.                  
000400     05  FILLER                  PIC X(50) VALUE                          
000410         'WORKER PRODUCTIVITY BATCH - PRODUCTIVITY REPORT'.               
000420     05  FILLER                  PIC X(23) VALUE SPACES.                  
000430     05  FILLER                  PIC X(09) VALUE 'RUN DATE:'.             
000440     05  RH-RUN-DATE             PIC 99/99/99.                            
000450     05  FILLER                  PIC X(02) VALUE SPACES.                  
000460*                                                                         
000470*--------------------------------------------------------------*          
000480*   RPT-BLANK-LINE     BLANK SPACING LINE                      *          
000490*--------------------------------------------------------------*          
000500 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.                 
000510*                                                                         
000520*--------------------------------------------------------------*          
000530*   RPT-SECT-WORKER    SECTION 1 BANNER                        *          
000540*--------------------------------------------------------------*          
000550 01  RPT-SECT-WORKER             PIC X(132)                               
000560         VALUE 'SECTION 1 - WORKER PRODUCTIVITY'.                         
000570*                                                                         
000580*--------------------------------------------------------------*          
000590*   RPT-HDG-WORKER     SECTION 1 COLUMN CAPTIONS                *         
000600*--------------------------------------------------------------*          
000610 01  RPT-HDG-WORKER.                                                      
000620     05  FILLER                  PIC X(06) VALUE 'WORKER'.                
000630     05  FILLER                  PIC X(02) VALUE SPACES.                  
000640     05  FILLER                  PIC X(20) VALUE 'NAME'.                  
000650     05  FILLER                  PIC X(02) VALUE SPACES.                  
000660     05  FILLER                  PIC X(10) VALUE 'ACTIVE MIN'.            
000670     05  FILLER                  PIC X(03) VALUE SPACES.                  
000680     05  FILLER                  PIC X(10) VALUE 'IDLE MIN'.              
000690     05  FILLER                  PIC X(03) VALUE SPACES.                  
000700     05  FILLER                  PIC X(06) VALUE 'UTIL %'.                
000710     05  FILLER                  PIC X(03) VALUE SPACES.                  
000720     05  FILLER                  PIC X(07) VALUE 'UNITS'.                 
000730     05  FILLER                  PIC X(03) VALUE SPACES.                  
000740     05  FILLER                  PIC X(09) VALUE 'UNITS/HR'.              
000750     05  FILLER                  PIC X(48) VALUE SPACES.                  
000760*                                                                         
000770*--------------------------------------------------------------*          
000780*   RPT-DTL-WORKER     SECTION 1 DETAIL LINE, ONE PER OPERAIO   *         
000790*--------------------------------------------------------------*          
000800 01  RPT-DTL-WORKER.                                                      
000810     05  RD-WORKER-ID            PIC X(06).                               
000820     05  FILLER                  PIC X(02) VALUE SPACES.                  
000830     05  RD-WORKER-NAME          PIC X(20).                               
000840     05  FILLER                  PIC X(02) VALUE SPACES.                  
000850     05  RD-ACTIVE-MIN           PIC ZZZ,ZZ9.99.                          
000860     05  FILLER                  PIC X(03) VALUE SPACES.                  
000870     05  RD-IDLE-MIN             PIC ZZZ,ZZ9.99.                          
000880     05  FILLER                  PIC X(03) VALUE SPACES.                  
000890     05  RD-UTIL-PCT             PIC ZZ9.99.                              
000900     05  FILLER                  PIC X(03) VALUE SPACES.                  
000910     05  RD-UNITS                PIC ZZZ,ZZ9.                             
000920     05  FILLER                  PIC X(03) VALUE SPACES.                  
000930     05  RD-UNITS-HR             PIC ZZ,ZZ9.99.                           
000940     05  FILLER                  PIC X(48) VALUE SPACES.                  
000950*                                                                         
000960*--------------------------------------------------------------*          
000970*   RPT-SECT-STATION   SECTION 2 BANNER                        *          
000980*--------------------------------------------------------------*          
000990 01  RPT-SECT-STATION            PIC X(132)                               
001000         VALUE 'SECTION 2 - WORKSTATION PRODUCTIVITY'.                    
001010*                                                                         
001020*--------------------------------------------------------------*          
001030*   RPT-HDG-STATION    SECTION 2 COLUMN CAPTIONS                *         
001040*--------------------------------------------------------------*          
001050 01  RPT-HDG-STATION.                                                     
001060     05  FILLER                  PIC X(06) VALUE 'STATN'.                 
001070     05  FILLER                  PIC X(02) VALUE SPACES.                  
001080     05  FILLER                  PIC X(20) VALUE 'NAME'.                  
001090     05  FILLER                  PIC X(02) VALUE SPACES.                  
001100     05  FILLER                  PIC X(10) VALUE 'OCCUP MIN'.             
001110     05  FILLER                  PIC X(03) VALUE SPACES.                  
001120     05  FILLER                  PIC X(06) VALUE 'UTIL %'.                
001130     05  FILLER                  PIC X(03) VALUE SPACES.                  
001140     05  FILLER                  PIC X(07) VALUE 'UNITS'.                 
001150     05  FILLER                  PIC X(03) VALUE SPACES.                  
001160     05  FILLER                  PIC X(09) VALUE 'THRUPUT'.               
001170     05  FILLER                  PIC X(61) VALUE SPACES.                  
001180*                                                                         
001190*--------------------------------------------------------------*          
001200*   RPT-DTL-STATION    SECTION 2 DETAIL LINE, ONE PER POSTAZ.   *         
001210*--------------------------------------------------------------*          
001220 01  RPT-DTL-STATION.                                                     
001230     05  RS-STATION-ID           PIC X(06).                               
001240     05  FILLER                  PIC X(02) VALUE SPACES.                  
001250     05  RS-STATION-NAME         PIC X(20).                               
001260     05  FILLER                  PIC X(02) VALUE SPACES.                  
001270     05  RS-OCC-MIN              PIC ZZZ,ZZ9.99.                          
001280     05  FILLER                  PIC X(03) VALUE SPACES.                  
001290     05  RS-UTIL-PCT             PIC ZZ9.99.                              
001300     05  FILLER                  PIC X(03) VALUE SPACES.                  
001310     05  RS-UNITS                PIC ZZZ,ZZ9.                             
001320     05  FILLER                  PIC X(03) VALUE SPACES.                  
001330     05  RS-THRUPUT              PIC ZZ,ZZ9.99.                           
001340     05  FILLER                  PIC X(61) VALUE SPACES.                  
001350*                                                                         
001360*--------------------------------------------------------------*          
001370*   RPT-SECT-FACTORY   SECTION 3 BANNER                        *          
001380*--------------------------------------------------------------*          
001390 01  RPT-SECT-FACTORY            PIC X(132)                               
001400         VALUE 'SECTION 3 - FACTORY SUMMARY'.                             
001410*                                                                         
001420*--------------------------------------------------------------*          
001430*   RPT-FCT-LINE1      FACTORY SUMMARY, LINE 1 OF 2             *         
001440*--------------------------------------------------------------*          
001450 01  RPT-FCT-LINE1.                                                       
001460     05  FILLER                  PIC X(24)                                
001470         VALUE 'TOTAL PRODUCTIVE MINUTES'.                                
001480     05  RF-TOT-PROD-MIN         PIC ZZZZZZZZ9.99.                        
001490     05  FILLER                  PIC X(03) VALUE SPACES.                  
001500     05  FILLER                  PIC X(11) VALUE 'TOTAL UNITS'.           
001510     05  RF-TOT-UNITS            PIC ZZZZZZZZ9.                           
001520     05  FILLER                  PIC X(03) VALUE SPACES.                  
001530     05  FILLER                  PIC X(13) VALUE 'AVG RATE U/HR'.         
001540     05  RF-AVG-RATE             PIC ZZZZ9.99.                            
001550     05  FILLER                  PIC X(49) VALUE SPACES.                  
001560*                                                                         
001570*--------------------------------------------------------------*          
001580*   RPT-FCT-LINE2      FACTORY SUMMARY, LINE 2 OF 2             *         
001590*--------------------------------------------------------------*          
001600 01  RPT-FCT-LINE2.                                                       
001610     05  FILLER                  PIC X(17)                                
001620         VALUE 'AVG UTILIZATION %'.                                       
001630     05  RF-AVG-UTIL             PIC ZZ9.99.                              
001640     05  FILLER                  PIC X(03) VALUE SPACES.                  
001650     05  FILLER                  PIC X(08) VALUE 'WORKERS'.               
001660     05  RF-TOT-WORKERS          PIC ZZZZ9.                               
001670     05  FILLER                  PIC X(03) VALUE SPACES.                  
001680     05  FILLER                  PIC X(09) VALUE 'STATIONS'.              
001690     05  RF-TOT-STATIONS         PIC ZZZZ9.                               
001700     05  FILLER                  PIC X(76) VALUE SPACES.                  
001710*                                                                         
001720*--------------------------------------------------------------*          
001730*   RPT-CONTROL-LINE   END-OF-REPORT INGESTION CONTROL COUNTS  *          
001740*--------------------------------------------------------------*          
001750 01  RPT-CONTROL-LINE.                                                    
001760     05  FILLER                  PIC X(14) VALUE 'EVENTS READ :'.         
001770     05  RC-READ                 PIC ZZZZZZ9.                             
001780     05  FILLER                  PIC X(03) VALUE SPACES.                  
001790     05  FILLER                  PIC X(14) VALUE 'ACCEPTED :'.            
001800     05  RC-ACCEPTED             PIC ZZZZZZ9.                             
001810     05  FILLER                  PIC X(03) VALUE SPACES.                  
001820     05  FILLER                  PIC X(14) VALUE 'DUPLICATE :'.           
001830     05  RC-DUPLICATE            PIC ZZZZZZ9.                             
001840     05  FILLER                  PIC X(03) VALUE SPACES.                  
001850     05  FILLER                  PIC X(14) VALUE 'REJECTED :'.            
001860     05  RC-REJECTED             PIC ZZZZZZ9.                             
001870     05  FILLER                  PIC X(39) VALUE SPACES.                  
001880                                                                          
