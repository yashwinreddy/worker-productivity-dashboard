000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120******************************************************************        
000130*                      **- WPBT010 -**                          **        
000140******************************************************************        
000150** CREATORE   : ENGINEERING SPA                                 **        
000160** DATA       : 12/04/1987                                      **        
000170***************** ************************************************        
000180** TIPO       : BATCH                                           **        
000190** DB2        : NO                                              **        
000200******************************************************************        
000210** IL PROGRAMMA LEGGE LA TABELLA OPERAI E LA TABELLA POSTAZIONI **        
000220** IN MEMORIA, VALIDA IL FLUSSO EVTIN RISPETTO AD ESSE E SCRIVE **        
000230** SU EVTREJ GLI EVENTI SCARTATI. GLI EVENTI ACCETTATI VENGONO  **        
000240** PASSATI IN AREA DI LAVORO AL PROGRAMMA WPBT020 CHE CALCOLA   **        
000250** LE STATISTICHE DI PRODUTTIVITA' E STAMPA IL TABULATO FINALE. **        
000260******************************************************************        
000270* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000280*----------------------------------------------------------------*        
000290* 19870412   00000  KL      ORIGINAL OBJECT - DERIVED FROM       *KL0412  
000300*                           RCBT001 (CONTROLLO DATA CONTABILE)   *KL0412  
000310* 19990212   00001  KL      Y2K REVIEW - EV-TIMESTAMP IS 9(14),  *KL9902  
000320*                           NO CENTURY WINDOWING NEEDED          *KL9902  
000330* 20060330   00002  MRC     REWRITTEN FOR FLOOR EVENT FEED -     *MRC330  
000340*                           WORKER/STATION MASTER VALIDATION,    *MRC330  
000350*                           DUPLICATE CHECK, CALLS WPBT020       *MRC330  
000360* 20110918   00014  DG      ADDED WS-EV-COUNT-X REDEFINES FOR    *DG0918  
000370*                           BLANK-COUNT DEFAULTING (TICKET 14)   *DG0918  
000372* 20210714   01142  LR      SIZED WS-WORKER-TAB/STATION-TAB      *LR0714  
000374*                        OCCURS 1 TO 50 DEPENDING ON, WAS        *LR0714  
000376*                        FIXED OCCURS 50 - SEARCH ALL WAS        *LR0714  
000378*                        BINARY SEARCHING PAST THE LOADED        *LR0714  
000379*                        ROWS, MISSING VALID WORKER/STATION      *LR0714  
000381*                        IDS (TICKET WP-1142)                    *LR0714  
000382******************************************************************        
000390 PROGRAM-ID. WPBT010.                                                     
000400 AUTHOR.     ENGINEERING SPA.                                             
000410 INSTALLATION. STABILIMENTO WPB - AREA SISTEMI INFORMATIVI.               
000420 DATE-WRITTEN. 12/04/1987.                                                
000430 DATE-COMPILED.                                                           
000440 SECURITY.   USO INTERNO - RISERVATO PERSONALE AUTORIZZATO.               
000450******************************************************************        
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS WPB-ALFA    IS 'A' THRU 'Z'                                    
000510     CLASS WPB-NUMERICA IS '0' THRU '9'                                   
000520     UPSI-0 ON STATUS IS WPB-DEBUG-ON                                     
000530            OFF STATUS IS WPB-DEBUG-OFF.                                  
000540*-----------------------------------------------------------------        
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000580     SELECT    WKRMAST                                                    
000590     ASSIGN TO WKRMAST                                                    
000600     FILE STATUS IS W-FS-WKRMAST.                                         
000620     SELECT    STNMAST                                                    
000630     ASSIGN TO STNMAST                                                    
000640     FILE STATUS IS W-FS-STNMAST.                                         
000660     SELECT    EVTIN                                                      
000670     ASSIGN TO EVTIN                                                      
000680     FILE STATUS IS W-FS-EVTIN.                                           
000700     SELECT    EVTREJ                                                     
000710     ASSIGN TO EVTREJ                                                     
000720     FILE STATUS IS W-FS-EVTREJ.                                          
000740 DATA DIVISION.                                                           
000750 FILE SECTION.                                                            
000770 FD  WKRMAST                                                              
000780     RECORDING F                                                          
000790     LABEL RECORD IS STANDARD                                             
000800     DATA RECORD IS WORKER-REC.                                           
000810     COPY WPBCWKR.                                                        
000830 FD  STNMAST                                                              
000840     RECORDING F                                                          
000850     LABEL RECORD IS STANDARD                                             
000860     DATA RECORD IS STATION-REC.                                          
000870     COPY WPBCSTN.                                                        
000890 FD  EVTIN                                                                
000900     RECORDING F                                                          
000910     LABEL RECORD IS STANDARD                                             
000920     DATA RECORD IS EVENT-REC.                                            
000930     COPY WPBCEVT.                                                        
000950 FD  EVTREJ                                                               
000960     RECORDING F                                                          
000970     LABEL RECORD IS STANDARD                                             
000980     DATA RECORD IS REJECT-REC.                                           
000990     COPY WPBCREJ.                                                        
001010 WORKING-STORAGE SECTION.                                                 
001030*--- STANDALONE COUNTERS AND SWITCHES (77-LEVEL, PER CONVENZIONE)         
001040 77  WS-DEBUG-SW              PIC X(01)          VALUE 'N'.               
001050     88  DEBUG-ON                                VALUE 'S'.               
001060 77  WS-WORKER-CNT            PIC S9(4) COMP      VALUE ZERO.             
001070 77  WS-STATION-CNT           PIC S9(4) COMP      VALUE ZERO.             
001080 77  WS-EVENT-CNT             PIC S9(5) COMP      VALUE ZERO.             
001100*--- FILE STATUS                                                          
001110 01  W-FS-WKRMAST             PIC X(02)           VALUE '00'.             
001120 01  W-FS-STNMAST             PIC X(02)           VALUE '00'.             
001130 01  W-FS-EVTIN               PIC X(02)           VALUE '00'.             
001140 01  W-FS-EVTREJ              PIC X(02)           VALUE '00'.             
001160*--- CONTATORI DI INGESTION (PASSATI A WPBT020 PER TABULATO)              
001170 01  WS-CONTATORI.                                                        
001180     05  WS-CNT-LETTI         PIC S9(9) COMP-3    VALUE ZERO.             
001190     05  WS-CNT-ACCETTATI     PIC S9(9) COMP-3    VALUE ZERO.             
001200     05  WS-CNT-DUPLICATI     PIC S9(9) COMP-3    VALUE ZERO.             
001210     05  WS-CNT-SCARTATI      PIC S9(9) COMP-3    VALUE ZERO.             
001220     05  FILLER               PIC X(04)           VALUE SPACES.           
001240*--- SWITCHES DI VALIDAZIONE EVENTO CORRENTE                              
001250 01  WS-SWITCHES.                                                         
001260     05  WS-VALIDO-SW         PIC X(01)           VALUE 'S'.              
001270         88  EVENTO-VALIDO                        VALUE 'S'.              
001280         88  EVENTO-NON-VALIDO                     VALUE 'N'.             
001290     05  WS-DUP-SW            PIC X(01)           VALUE 'N'.              
001300         88  DUPLICATO-TROVATO                    VALUE 'S'.              
001310     05  FILLER               PIC X(06)           VALUE SPACES.           
001330 01  WS-REASON-COD            PIC X(20)           VALUE SPACES.           
001350*--- DATA DI SISTEMA, VISTA NUMERICA E ALFANUMERICA (REDEFINES 1)         
001360 01  WS-DATA-SISTEMA.                                                     
001370     05  WS-ANNO              PIC 9(02)           VALUE ZERO.             
001380     05  WS-MESE              PIC 9(02)           VALUE ZERO.             
001390     05  WS-GIORNO            PIC 9(02)           VALUE ZERO.             
001400 01  WS-DATA-SISTEMA-R        REDEFINES WS-DATA-SISTEMA.                  
001410     05  WS-DATA-SISTEMA-X    PIC X(06).                                  
001430*--- TABELLA OPERAI IN MEMORIA, ORDINATA PER WT-WORKER-ID                 
001440 01  WS-WORKER-TAB.                                                       
001442*    TABELLA DIMENSIONATA SU WS-WORKER-CNT (TKT WP-1142/2021) -           
001444*    SENZA DEPENDING ON, SEARCH ALL VEDE GLI SLOT NON CARICATI            
001446*    A SPACES, CHE ORDINANO PRIMA DI OGNI ID REALE E ROMPONO LA           
001448*    SEQUENZA ASCENDENTE RICHIESTA DALLA RICERCA BINARIA                  
001450      05  WS-WORKER-ELEM  OCCURS 1 TO 50 TIMES                            
001452              DEPENDING ON WS-WORKER-CNT                                  
001460              ASCENDING KEY IS WT-WORKER-ID                               
001470              INDEXED BY WT-IDX.                                          
001480          10  WT-WORKER-ID     PIC X(06).                                 
001490          10  WT-NAME          PIC X(20).                                 
001510*--- TABELLA POSTAZIONI IN MEMORIA, ORDINATA PER ST-STATION-ID            
001520 01  WS-STATION-TAB.                                                      
001522*    TABELLA DIMENSIONATA SU WS-STATION-CNT (TKT WP-1142/2021) -          
001524*    STESSO DIFETTO DI WS-WORKER-TAB SOPRA, VEDI NOTA A FIANCO            
001530      05  WS-STATION-ELEM OCCURS 1 TO 50 TIMES                            
001532              DEPENDING ON WS-STATION-CNT                                 
001540              ASCENDING KEY IS ST-STATION-ID                              
001550              INDEXED BY ST-IDX.                                          
001560          10  ST-STATION-ID    PIC X(06).                                 
001570          10  ST-NAME          PIC X(20).                                 
001580          10  ST-TYPE          PIC X(15).                                 
001600*--- TABELLA EVENTI VALIDATI (ARCHIVIO DI LAVORO, NESSUN FILE             
001610*--- INDICIZZATO RICHIESTO - RICERCA IN MEMORIA CON SEARCH)               
001620 01  WS-EVENT-TAB.                                                        
001630     05  WS-EVENT-ELEM   OCCURS 5000 TIMES                                
001640             INDEXED BY EVT-IDX.                                          
001650         10  ET-TIMESTAMP     PIC 9(14).                                  
001660         10  ET-WORKER-ID     PIC X(06).                                  
001670         10  ET-STATION-ID    PIC X(06).                                  
001680         10  ET-EVENT-TYPE    PIC X(13).                                  
001690         10  ET-CONFIDENCE    PIC 9V99.                                   
001700         10  ET-COUNT         PIC 9(03).                                  
001720*--- AREA DI LAVORO EVENTO CORRENTE (REDEFINES 2 E 3)                     
001730 01  WS-CUR-EVENTO.                                                       
001740     05  WS-EV-TIMESTAMP      PIC 9(14).                                  
001750     05  WS-EV-WORKER-ID      PIC X(06).                                  
001760     05  WS-EV-STATION-ID     PIC X(06).                                  
001770     05  WS-EV-EVENT-TYPE     PIC X(13).                                  
001780         88  TIPO-VALIDO VALUES 'working      ' 'idle         '           
001790                                'absent       ' 'product_count'.          
001800     05  WS-EV-CONFIDENCE     PIC 9V99.                                   
001810     05  WS-EV-CONFIDENCE-X   REDEFINES WS-EV-CONFIDENCE                  
001820                              PIC X(03).                                  
001830     05  WS-EV-COUNT          PIC 9(03).                                  
001840     05  WS-EV-COUNT-X        REDEFINES WS-EV-COUNT                       
001850                              PIC X(03).                                  
001860******************************************************************        
001870*                                                                *        
001880*                   INIZIO  PGM                                 *         
001890*                                                                *        
001900******************************************************************        
001910 PROCEDURE DIVISION.                                                      
001930 INIZIO-WPBT010.                                                          
001950     PERFORM C0010-INIZIO        THRU EX-C0010-INIZIO.                    
001970     PERFORM C0100-ELABORAZIONE  THRU EX-C0100-ELABORAZIONE.              
001990     PERFORM C0800-OP-FINALI     THRU EX-C0800-OP-FINALI.                 
002010 FINE-WPBT010.                                                            
002020     EXIT.                                                                
002030******************************************************************        
002040*                                                                *        
002050*               OPERAZIONI INIZIALI                              *        
002060*                                                                *        
002070******************************************************************        
002080 C0010-INIZIO.                                                            
002100     DISPLAY '*************************************************'.         
002110     DISPLAY '*--              INIZIO WPBT010               --*'.         
002120     DISPLAY '*************************************************'.         
002140     MOVE 0        TO RETURN-CODE.                                        
002160     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
002170     DISPLAY 'DATA DI SISTEMA (AAMMGG) : ' WS-DATA-SISTEMA-X.             
002190     IF DEBUG-ON                                                          
002200        DISPLAY 'WPBT010 - UPSI-0 ACCESO, TRACCIA ESTESA ATTIVA'          
002210     END-IF.                                                              
002230     OPEN INPUT WKRMAST.                                                  
002240     IF W-FS-WKRMAST NOT = '00'                                           
002250        DISPLAY 'ERRORE APERTURA FILE WKRMAST :' W-FS-WKRMAST             
002260        MOVE 500       TO RETURN-CODE                                     
002270        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002280     END-IF.                                                              
002290     PERFORM C0020-CARICA-OPERAI  THRU EX-C0020-CARICA-OPERAI.            
002300     CLOSE WKRMAST.                                                       
002320     OPEN INPUT STNMAST.                                                  
002330     IF W-FS-STNMAST NOT = '00'                                           
002340        DISPLAY 'ERRORE APERTURA FILE STNMAST :' W-FS-STNMAST             
002350        MOVE 500       TO RETURN-CODE                                     
002360        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002370     END-IF.                                                              
002380     PERFORM C0030-CARICA-POSTAZ  THRU EX-C0030-CARICA-POSTAZ.            
002390     CLOSE STNMAST.                                                       
002410     OPEN INPUT EVTIN.                                                    
002420     IF W-FS-EVTIN NOT = '00'                                             
002430        DISPLAY 'ERRORE APERTURA FILE EVTIN :' W-FS-EVTIN                 
002440        MOVE 500       TO RETURN-CODE                                     
002450        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002460     END-IF.                                                              
002480     OPEN OUTPUT EVTREJ.                                                  
002490     IF W-FS-EVTREJ NOT = '00'                                            
002500        DISPLAY 'ERRORE APERTURA FILE EVTREJ :' W-FS-EVTREJ               
002510        MOVE 500       TO RETURN-CODE                                     
002520        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002530     END-IF.                                                              
002550     DISPLAY 'ANAGRAFICA OPERAI CARICATA  : ' WS-WORKER-CNT.              
002560     DISPLAY 'ANAGRAFICA POSTAZIONI CARICATA : ' WS-STATION-CNT.          
002580 EX-C0010-INIZIO.                                                         
002590     EXIT.                                                                
002600******************************************************************        
002610 C0020-CARICA-OPERAI.                                                     
002630     PERFORM C0021-LEGGI-OPERAIO THRU EX-C0021-LEGGI-OPERAIO.             
002640     PERFORM C0022-ACCUMULA-OPERAIO THRU EX-C0022-ACCUMULA-OPERAIO        
002650             UNTIL W-FS-WKRMAST = '10'.                                   
002670 EX-C0020-CARICA-OPERAI.                                                  
002680     EXIT.                                                                
002700 C0021-LEGGI-OPERAIO.                                                     
002720     READ WKRMAST.                                                        
002730     IF W-FS-WKRMAST NOT = '00' AND W-FS-WKRMAST NOT = '10'               
002740        DISPLAY 'ERRORE LETTURA FILE WKRMAST ' W-FS-WKRMAST               
002750        MOVE 500          TO RETURN-CODE                                  
002760        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002770     END-IF.                                                              
002790 EX-C0021-LEGGI-OPERAIO.                                                  
002800     EXIT.                                                                
002820 C0022-ACCUMULA-OPERAIO.                                                  
002840     ADD 1 TO WS-WORKER-CNT.                                              
002850     MOVE WM-WORKER-ID  TO WT-WORKER-ID(WS-WORKER-CNT).                   
002860     MOVE WM-NAME       TO WT-NAME(WS-WORKER-CNT).                        
002870     PERFORM C0021-LEGGI-OPERAIO THRU EX-C0021-LEGGI-OPERAIO.             
002890 EX-C0022-ACCUMULA-OPERAIO.                                               
002900     EXIT.                                                                
002910******************************************************************        
002920 C0030-CARICA-POSTAZ.                                                     
002940     PERFORM C0031-LEGGI-POSTAZ  THRU EX-C0031-LEGGI-POSTAZ.              
002950     PERFORM C0032-ACCUMULA-POSTAZ THRU EX-C0032-ACCUMULA-POSTAZ          
002960             UNTIL W-FS-STNMAST = '10'.                                   
002980 EX-C0030-CARICA-POSTAZ.                                                  
002990     EXIT.                                                                
003010 C0031-LEGGI-POSTAZ.                                                      
003030     READ STNMAST.                                                        
003040     IF W-FS-STNMAST NOT = '00' AND W-FS-STNMAST NOT = '10'               
003050        DISPLAY 'ERRORE LETTURA FILE STNMAST ' W-FS-STNMAST               
003060        MOVE 500          TO RETURN-CODE                                  
003070        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
003080     END-IF.                                                              
003100 EX-C0031-LEGGI-POSTAZ.                                                   
003110     EXIT.                                                                
003130 C0032-ACCUMULA-POSTAZ.                                                   
003150     ADD 1 TO WS-STATION-CNT.                                             
003160     MOVE SM-STATION-ID TO ST-STATION-ID(WS-STATION-CNT).                 
003170     MOVE SM-NAME       TO ST-NAME(WS-STATION-CNT).                       
003180     MOVE SM-TYPE       TO ST-TYPE(WS-STATION-CNT).                       
003190     PERFORM C0031-LEGGI-POSTAZ  THRU EX-C0031-LEGGI-POSTAZ.              
003210 EX-C0032-ACCUMULA-POSTAZ.                                                
003220     EXIT.                                                                
003230******************************************************************        
003240*                                                                *        
003250*        CICLO PRINCIPALE DI ELABORAZIONE FLUSSO EVTIN           *        
003260*                                                                *        
003270******************************************************************        
003280 C0100-ELABORAZIONE.                                                      
003300     PERFORM C0110-LEGGI-EVENTO  THRU EX-C0110-LEGGI-EVENTO.              
003310     PERFORM C0120-TRATTA-EVENTO THRU EX-C0120-TRATTA-EVENTO              
003320             UNTIL W-FS-EVTIN = '10'.                                     
003340 EX-C0100-ELABORAZIONE.                                                   
003350     EXIT.                                                                
003370 C0110-LEGGI-EVENTO.                                                      
003390     READ EVTIN INTO WS-CUR-EVENTO.                                       
003400     IF W-FS-EVTIN NOT = '00' AND W-FS-EVTIN NOT = '10'                   
003410        DISPLAY 'ERRORE LETTURA FILE EVTIN ' W-FS-EVTIN                   
003420        MOVE 500          TO RETURN-CODE                                  
003430        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
003440     END-IF.                                                              
003450     IF W-FS-EVTIN = '00'                                                 
003460        ADD 1 TO WS-CNT-LETTI                                             
003470     END-IF.                                                              
003490 EX-C0110-LEGGI-EVENTO.                                                   
003500     EXIT.                                                                
003520 C0120-TRATTA-EVENTO.                                                     
003540     SET EVENTO-VALIDO      TO TRUE.                                      
003550     MOVE SPACES             TO WS-REASON-COD.                            
003570     PERFORM C0200-VALIDA-EVENTO THRU EX-C0200-VALIDA-EVENTO.             
003590     IF EVENTO-VALIDO                                                     
003600        PERFORM C0300-VALIDA-REFERENZ                                     
003610                THRU EX-C0300-VALIDA-REFERENZ                             
003620     END-IF.                                                              
003640     IF EVENTO-VALIDO                                                     
003650        PERFORM C0400-VERIFICA-DUPLIC                                     
003660                THRU EX-C0400-VERIFICA-DUPLIC                             
003670     ELSE                                                                 
003680        PERFORM C0500-SCRIVI-REJECT                                       
003690                THRU EX-C0500-SCRIVI-REJECT                               
003700     END-IF.                                                              
003720     PERFORM C0110-LEGGI-EVENTO  THRU EX-C0110-LEGGI-EVENTO.              
003740 EX-C0120-TRATTA-EVENTO.                                                  
003750     EXIT.                                                                
003760******************************************************************        
003770*        VALIDAZIONE DI CAMPO - TIPO / CONFIDENZA / CONTATORE    *        
003780******************************************************************        
003790 C0200-VALIDA-EVENTO.                                                     
003810     IF NOT TIPO-VALIDO                                                   
003820        SET EVENTO-NON-VALIDO TO TRUE                                     
003830        MOVE 'INVALID EVENT TYPE'   TO WS-REASON-COD                      
003840     END-IF.                                                              
003860     IF EVENTO-VALIDO                                                     
003870        IF WS-EV-CONFIDENCE > 1.00                                        
003880           SET EVENTO-NON-VALIDO TO TRUE                                  
003890           MOVE 'INVALID CONFIDENCE'  TO WS-REASON-COD                    
003900        END-IF                                                            
003910     END-IF.                                                              
003930     IF EVENTO-VALIDO                                                     
003940        IF WS-EV-COUNT-X = SPACES                                         
003950           MOVE 1 TO WS-EV-COUNT                                          
003960        ELSE                                                              
003970           IF WS-EV-COUNT NOT NUMERIC                                     
003980              SET EVENTO-NON-VALIDO TO TRUE                               
003990              MOVE 'INVALID COUNT'      TO WS-REASON-COD                  
004000           END-IF                                                         
004010        END-IF                                                            
004020     END-IF.                                                              
004040 EX-C0200-VALIDA-EVENTO.                                                  
004050     EXIT.                                                                
004060******************************************************************        
004070*        VALIDAZIONE REFERENZIALE - OPERAIO E POSTAZIONE         *        
004080******************************************************************        
004090 C0300-VALIDA-REFERENZ.                                                   
004110     SEARCH ALL WS-WORKER-ELEM                                            
004120        AT END                                                            
004130           SET EVENTO-NON-VALIDO TO TRUE                                  
004140           MOVE 'WORKER NOT FOUND'   TO WS-REASON-COD                     
004150        WHEN WT-WORKER-ID(WT-IDX) = WS-EV-WORKER-ID                       
004160           CONTINUE                                                       
004170     END-SEARCH.                                                          
004190     IF EVENTO-VALIDO                                                     
004200        SEARCH ALL WS-STATION-ELEM                                        
004210           AT END                                                         
004220              SET EVENTO-NON-VALIDO TO TRUE                               
004230              MOVE 'STATION NOT FOUND'  TO WS-REASON-COD                  
004240           WHEN ST-STATION-ID(ST-IDX) = WS-EV-STATION-ID                  
004250              CONTINUE                                                    
004260        END-SEARCH                                                        
004270     END-IF.                                                              
004290 EX-C0300-VALIDA-REFERENZ.                                                
004300     EXIT.                                                                
004310******************************************************************        
004320*        VERIFICA DUPLICATI CONTRO L'ARCHIVIO EVENTI VALIDATI    *        
004330******************************************************************        
004340 C0400-VERIFICA-DUPLIC.                                                   
004360     SET WS-DUP-SW TO FALSE.                                              
004370     MOVE 'N'       TO WS-DUP-SW.                                         
004380     SET EVT-IDX    TO 1.                                                 
004400     IF WS-EVENT-CNT > 0                                                  
004410        SEARCH WS-EVENT-ELEM                                              
004420           AT END                                                         
004430              CONTINUE                                                    
004440           WHEN ET-TIMESTAMP(EVT-IDX)  = WS-EV-TIMESTAMP                  
004450            AND ET-WORKER-ID(EVT-IDX)  = WS-EV-WORKER-ID                  
004460            AND ET-STATION-ID(EVT-IDX) = WS-EV-STATION-ID                 
004470            AND ET-EVENT-TYPE(EVT-IDX) = WS-EV-EVENT-TYPE                 
004480              SET DUPLICATO-TROVATO TO TRUE                               
004490        END-SEARCH                                                        
004500     END-IF.                                                              
004520     IF DUPLICATO-TROVATO                                                 
004530        ADD 1 TO WS-CNT-DUPLICATI                                         
004540     ELSE                                                                 
004550        ADD 1 TO WS-EVENT-CNT                                             
004560        MOVE WS-EV-TIMESTAMP  TO ET-TIMESTAMP(WS-EVENT-CNT)               
004570        MOVE WS-EV-WORKER-ID  TO ET-WORKER-ID(WS-EVENT-CNT)               
004580        MOVE WS-EV-STATION-ID TO ET-STATION-ID(WS-EVENT-CNT)              
004590        MOVE WS-EV-EVENT-TYPE TO ET-EVENT-TYPE(WS-EVENT-CNT)              
004600        MOVE WS-EV-CONFIDENCE TO ET-CONFIDENCE(WS-EVENT-CNT)              
004610        MOVE WS-EV-COUNT      TO ET-COUNT(WS-EVENT-CNT)                   
004620        ADD 1 TO WS-CNT-ACCETTATI                                         
004630     END-IF.                                                              
004650 EX-C0400-VERIFICA-DUPLIC.                                                
004660     EXIT.                                                                
004670******************************************************************        
004680*        SCRITTURA EVENTO SCARTATO SU EVTREJ CON CAUSALE         *        
004690******************************************************************        
004700 C0500-SCRIVI-REJECT.                                                     
004720     MOVE WS-EV-TIMESTAMP   TO RJ-TIMESTAMP.                              
004730     MOVE WS-EV-WORKER-ID   TO RJ-WORKER-ID.                              
004740     MOVE WS-EV-STATION-ID  TO RJ-STATION-ID.                             
004750     MOVE WS-EV-EVENT-TYPE  TO RJ-EVENT-TYPE.                             
004760     MOVE WS-EV-CONFIDENCE  TO RJ-CONFIDENCE.                             
004770     MOVE WS-EV-COUNT       TO RJ-COUNT.                                  
004780     MOVE WS-REASON-COD     TO RJ-REASON.                                 
004800     WRITE REJECT-REC.                                                    
004810     IF W-FS-EVTREJ NOT = '00'                                            
004820        DISPLAY 'ERRORE SCRITTURA FILE EVTREJ ' W-FS-EVTREJ               
004830        MOVE 500          TO RETURN-CODE                                  
004840        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
004850     END-IF.                                                              
004860     ADD 1 TO WS-CNT-SCARTATI.                                            
004880 EX-C0500-SCRIVI-REJECT.                                                  
004890     EXIT.                                                                
004900******************************************************************        
004910*            ELABORAZIONI FINALI E CHIAMATA A WPBT020            *        
004920******************************************************************        
004930 C0800-OP-FINALI.                                                         
004950     CLOSE EVTIN.                                                         
004960     IF W-FS-EVTIN NOT = '00'                                             
004970        DISPLAY 'ERRORE CHIUSURA FILE EVTIN ' W-FS-EVTIN                  
004980        MOVE 500     TO RETURN-CODE                                       
004990     END-IF.                                                              
005010     CLOSE EVTREJ.                                                        
005020     IF W-FS-EVTREJ NOT = '00'                                            
005030        DISPLAY 'ERRORE CHIUSURA FILE EVTREJ ' W-FS-EVTREJ                
005040        MOVE 500     TO RETURN-CODE                                       
005050     END-IF.                                                              
005070     DISPLAY ' '.                                                         
005080     DISPLAY ' TOTALE EVENTI LETTI      :' WS-CNT-LETTI.                  
005090     DISPLAY ' TOTALE EVENTI ACCETTATI  :' WS-CNT-ACCETTATI.              
005100     DISPLAY ' TOTALE EVENTI DUPLICATI  :' WS-CNT-DUPLICATI.              
005110     DISPLAY ' TOTALE EVENTI SCARTATI   :' WS-CNT-SCARTATI.               
005130     IF RETURN-CODE = 0                                                   
005140        CALL 'WPBT020' USING WS-WORKER-TAB  WS-WORKER-CNT                 
005150                              WS-STATION-TAB WS-STATION-CNT               
005160                              WS-EVENT-TAB   WS-EVENT-CNT                 
005170                              WS-CNT-LETTI   WS-CNT-ACCETTATI             
005180                              WS-CNT-DUPLICATI WS-CNT-SCARTATI            
005190     END-IF.                                                              
005210     DISPLAY '*************************************************'.         
005220     DISPLAY '*--              FINE   WPBT010               --*'.         
005230     DISPLAY '*************************************************'.         
005250     STOP RUN.                                                            
005270 EX-C0800-OP-FINALI.                                                      
005280     EXIT.                                                                
005290**********************       END      ****************************        
005300                                                                          
