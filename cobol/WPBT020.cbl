000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120******************************************************************        
000130*                      **- WPBT020 -**                          **        
000140******************************************************************        
000150** CREATORE   : ENGINEERING SPA                                 **        
000160** DATA       : 07/11/1988                                      **        
000170** TIPO       : BATCH                                           **        
000180** DB2        : NO                                              **        
000190******************************************************************        
000200** IL PROGRAMMA RICEVE DA WPBT010 TRAMITE LINKAGE LE TABELLE    **        
000210** OPERAI / POSTAZIONI / EVENTI VALIDATI E I CONTATORI DI       **        
000220** INGESTION. CALCOLA LE METRICHE DI PRODUTTIVITA' PER OPERAIO  **        
000230** PER POSTAZIONE E PER STABILIMENTO E STAMPA IL TABULATO       **        
000240** PRTOUT A 132 COLONNE.                                        **        
000250******************************************************************        
000260* DATE       TKT    BY      CHANGE DESCRIPTION                  *         
000270*----------------------------------------------------------------*        
000272* 19881107   00000  KL      ORIGINAL OBJECT - DERIVED FROM       *KL1107  
000277*                           RADBT047 (REPORT PRODUTTIVITA')      *KL1107  
000282* 19990212   00001  KL      Y2K REVIEW - NO DATE FIELDS STORED   *KL9902  
000287*                           IN LK-EVENT-TAB, REVIEW ONLY         *KL9902  
000292* 20060330   00007  MRC     REWRITTEN FOR FLOOR EVENT FEED -     *MRC330  
000297*                           RECEIVES LINKAGE TABLES FROM WPBT010 *MRC330  
000302* 20080714   00012  DG      AGGIUNTA SEZIONE 2 (POSTAZIONI) E    *DG0714  
000307*                           RIGA DI CONTROLLO FINALE             *DG0714  
000312* 20110918   00014  DG      ROUTINE GIORNI JULIANI PER DURATA    *DG0918  
000317*                           INTERVALLO (FLIEGEL-VAN FLANDERN)    *DG0918  
000322* 20150304   00028  LR      CONTROLLO LK-EVENT-CNT = ZERO PRIMA  *LR0304  
000327*                           DI DIVIDERE PER TASSO UTILIZZO       *LR0304  
000332* 20210714   01142  LR      ALLINEATO A WPBT010 (TICKET WP-1142) *LR0714  
000337*                           NESSUNA MODIFICA FUNZIONALE QUI      *LR0714  
000342******************************************************************        
000350 PROGRAM-ID. WPBT020.                                                     
000360 AUTHOR.     ENGINEERING SPA.                                             
000370 INSTALLATION. STABILIMENTO WPB - AREA SISTEMI INFORMATIVI.               
000380 DATE-WRITTEN. 07/11/1988.                                                
000390 DATE-COMPILED.                                                           
000400 SECURITY.   USO INTERNO - RISERVATO PERSONALE AUTORIZZATO.               
000410******************************************************************        
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS WPB-ALFA    IS 'A' THRU 'Z'                                    
000470     CLASS WPB-NUMERICA IS '0' THRU '9'                                   
000480     UPSI-0 ON STATUS IS WPB-DEBUG-ON                                     
000490            OFF STATUS IS WPB-DEBUG-OFF.                                  
000500*-----------------------------------------------------------------        
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000540     SELECT    PRTOUT                                                     
000550     ASSIGN TO PRTOUT                                                     
000560     FILE STATUS IS W-FS-PRTOUT.                                          
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000610 FD  PRTOUT                                                               
000620     RECORDING F                                                          
000630     LABEL RECORD IS STANDARD                                             
000640     DATA RECORD IS PRINT-LINE.                                           
000650 01  PRINT-LINE                PIC X(132).                                
000670 WORKING-STORAGE SECTION.                                                 
000690*--- LAYOUT DELLE RIGHE DI TABULATO (COPY, VALUE INIZIALIZZATE)           
000700     COPY WPBCPRT.                                                        
000720*--- STANDALONE COUNTERS (77-LEVEL, PER CONVENZIONE)                      
000730 77  WS-WK-IDX                PIC S9(04) COMP     VALUE ZERO.             
000740 77  WS-STA-IDX               PIC S9(04) COMP     VALUE ZERO.             
000750 77  WS-SUBSET-CNT            PIC S9(05) COMP     VALUE ZERO.             
000760 77  WS-I                     PIC S9(05) COMP     VALUE ZERO.             
000770 77  WS-I2                    PIC S9(05) COMP     VALUE ZERO.             
000780 77  WS-J                     PIC S9(05) COMP     VALUE ZERO.             
000790 77  WS-J2                    PIC S9(05) COMP     VALUE ZERO.             
000810 01  W-FS-PRTOUT               PIC X(02)           VALUE '00'.            
000830*--- DATA DI SISTEMA (VISTA NUMERICA E ALFANUMERICA - REDEFINES 1)        
000840 01  WS-DATA-SISTEMA.                                                     
000850     05  WS-ANNO              PIC 9(02)           VALUE ZERO.             
000860     05  WS-MESE              PIC 9(02)           VALUE ZERO.             
000870     05  WS-GIORNO            PIC 9(02)           VALUE ZERO.             
000880 01  WS-DATA-SISTEMA-R        REDEFINES WS-DATA-SISTEMA.                  
000890     05  WS-DATA-SISTEMA-X    PIC X(06).                                  
000910*--- SOTTOINSIEME EVENTI DI UN'ENTITA', ORDINATO PER DATA-ORA             
000920*--- (OPERAIO O POSTAZIONE, SECONDO IL CICLO IN CORSO)                    
000930 01  WS-SUBSET-TAB.                                                       
000940     05  WS-SUBSET-ELEM  OCCURS 5000 TIMES.                               
000950         10  WSU-TIMESTAMP    PIC 9(14).                                  
000960         10  WSU-EVENT-TYPE   PIC X(13).                                  
000970         10  WSU-COUNT        PIC 9(03).                                  
000990*--- CHIAVE PER L'INSERTION SORT DEL SOTTOINSIEME (REDEFINES 2)           
001000 01  WS-SORT-KEY.                                                         
001010     05  WS-KEY-TS            PIC 9(14).                                  
001020     05  WS-KEY-TYPE          PIC X(13).                                  
001030     05  WS-KEY-CNT           PIC 9(03).                                  
001040 01  WS-SORT-KEY-R            REDEFINES WS-SORT-KEY.                      
001050     05  WS-KEY-TUTTO         PIC X(30).                                  
001070*--- AREA DI LAVORO PER IL CALCOLO DELLA DURATA INTERVALLO                
001080*--- (GIORNO GIULIANO - ALGORITMO FLIEGEL/VAN FLANDERN)                   
001090 01  WS-TS-WORK                PIC 9(14).                                 
001100 01  WS-TS-WORK-R             REDEFINES WS-TS-WORK.                       
001110     05  WS-TS-YYYY           PIC 9(04).                                  
001120     05  WS-TS-MM             PIC 9(02).                                  
001130     05  WS-TS-DD             PIC 9(02).                                  
001140     05  WS-TS-HH             PIC 9(02).                                  
001150     05  WS-TS-MI             PIC 9(02).                                  
001160     05  WS-TS-SS             PIC 9(02).                                  
001170 01  WS-JDN-M                  PIC S9(04) COMP.                           
001180 01  WS-JDN-T1                 PIC S9(09) COMP.                           
001190 01  WS-JDN-T2                 PIC S9(09) COMP.                           
001200 01  WS-JDN-T3A                PIC S9(09) COMP.                           
001210 01  WS-JDN-T3                 PIC S9(09) COMP.                           
001220 01  WS-JDN                    PIC S9(09) COMP.                           
001230 01  WS-TOT-SEC                PIC S9(12) COMP.                           
001240 01  WS-SEC1                   PIC S9(12) COMP.                           
001250 01  WS-SEC2                   PIC S9(12) COMP.                           
001260 01  WS-DIFF-SEC                PIC S9(11) COMP.                          
001270 01  WS-DURATA-MIN             PIC S9(07)V9(04) COMP-3 VALUE ZERO.        
001290*--- ACCUMULATORI OPERAIO (PRECISIONE ESTESA - 4 DECIMALI)                
001300 01  WS-ACC-ACTIVE             PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001310 01  WS-ACC-IDLE               PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001320 01  WS-ACC-UNITS              PIC S9(09)       COMP-3 VALUE ZERO.        
001330 01  WS-TOT-MIN                PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001340 01  WS-ACTIVE-MIN-R           PIC S9(07)V99    COMP-3 VALUE ZERO.        
001350 01  WS-IDLE-MIN-R             PIC S9(07)V99    COMP-3 VALUE ZERO.        
001360 01  WS-UTIL-PCT-R             PIC S9(03)V99    COMP-3 VALUE ZERO.        
001370 01  WS-UNITS-HR-R             PIC S9(05)V99    COMP-3 VALUE ZERO.        
001390*--- ACCUMULATORI POSTAZIONE (PRECISIONE ESTESA - 4 DECIMALI)             
001400 01  WS-ACC-OCC                PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001410 01  WS-ACC-PROD               PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001420 01  WS-ACC-ST-UNITS           PIC S9(09)       COMP-3 VALUE ZERO.        
001430 01  WS-OCC-MIN-R              PIC S9(07)V99    COMP-3 VALUE ZERO.        
001440 01  WS-ST-UTIL-PCT-R          PIC S9(03)V99    COMP-3 VALUE ZERO.        
001450 01  WS-THRUPUT-R              PIC S9(05)V99    COMP-3 VALUE ZERO.        
001470*--- ACCUMULATORI DI STABILIMENTO                                         
001480 01  WS-FCT-ACC-PROD-MIN       PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001490 01  WS-FCT-ACC-UNITS          PIC S9(09)       COMP-3 VALUE ZERO.        
001500 01  WS-FCT-ACC-UTIL-SUM       PIC S9(09)V9(04) COMP-3 VALUE ZERO.        
001510 01  WS-FCT-TOT-PROD-MIN-R     PIC S9(09)V99    COMP-3 VALUE ZERO.        
001520 01  WS-FCT-TOT-UNITS-R        PIC S9(09)       COMP-3 VALUE ZERO.        
001530 01  WS-FCT-AVG-RATE-R         PIC S9(05)V99    COMP-3 VALUE ZERO.        
001540 01  WS-FCT-AVG-UTIL-R         PIC S9(03)V99    COMP-3 VALUE ZERO.        
001560 LINKAGE SECTION.                                                         
001580 01  LK-WORKER-TAB.                                                       
001590     05  LK-WORKER-ELEM  OCCURS 50 TIMES                                  
001600             INDEXED BY LK-WT-IDX.                                        
001610         10  LK-WT-WORKER-ID  PIC X(06).                                  
001620         10  LK-WT-NAME       PIC X(20).                                  
001630 01  LK-WORKER-CNT             PIC S9(04) COMP.                           
001650 01  LK-STATION-TAB.                                                      
001660     05  LK-STATION-ELEM OCCURS 50 TIMES                                  
001670             INDEXED BY LK-ST-IDX.                                        
001680         10  LK-ST-STATION-ID PIC X(06).                                  
001690         10  LK-ST-NAME       PIC X(20).                                  
001700         10  LK-ST-TYPE       PIC X(15).                                  
001710 01  LK-STATION-CNT            PIC S9(04) COMP.                           
001730 01  LK-EVENT-TAB.                                                        
001740     05  LK-EVENT-ELEM   OCCURS 5000 TIMES                                
001750             INDEXED BY LK-EVT-IDX.                                       
001760         10  LK-ET-TIMESTAMP  PIC 9(14).                                  
001770         10  LK-ET-WORKER-ID  PIC X(06).                                  
001780         10  LK-ET-STATION-ID PIC X(06).                                  
001790         10  LK-ET-EVENT-TYPE PIC X(13).                                  
001800         10  LK-ET-CONFIDENCE PIC 9V99.                                   
001810         10  LK-ET-COUNT      PIC 9(03).                                  
001820 01  LK-EVENT-CNT               PIC S9(05) COMP.                          
001840 01  LK-CNT-LETTI               PIC S9(09) COMP-3.                        
001850 01  LK-CNT-ACCETTATI           PIC S9(09) COMP-3.                        
001860 01  LK-CNT-DUPLICATI           PIC S9(09) COMP-3.                        
001870 01  LK-CNT-SCARTATI            PIC S9(09) COMP-3.                        
001880******************************************************************        
001890*                                                                *        
001900*                   INIZIO  PGM                                 *         
001910*                                                                *        
001920******************************************************************        
001930 PROCEDURE DIVISION USING LK-WORKER-TAB  LK-WORKER-CNT                    
001940                           LK-STATION-TAB LK-STATION-CNT                  
001950                           LK-EVENT-TAB  LK-EVENT-CNT                     
001960                           LK-CNT-LETTI  LK-CNT-ACCETTATI                 
001970                           LK-CNT-DUPLICATI LK-CNT-SCARTATI.              
001990 INIZIO-WPBT020.                                                          
002010     PERFORM C0010-INIZIO          THRU EX-C0010-INIZIO.                  
002030     PERFORM C0100-CALCOLA-OPERAI  THRU EX-C0100-CALCOLA-OPERAI.          
002050     PERFORM C0200-CALCOLA-POSTAZ  THRU EX-C0200-CALCOLA-POSTAZ.          
002070     PERFORM C0300-CALCOLA-FABBRICA                                       
002080             THRU EX-C0300-CALCOLA-FABBRICA.                              
002100     PERFORM C0400-STAMPA-CONTROLLO                                       
002110             THRU EX-C0400-STAMPA-CONTROLLO.                              
002130     PERFORM C0800-OP-FINALI       THRU EX-C0800-OP-FINALI.               
002150 FINE-WPBT020.                                                            
002160     EXIT.                                                                
002170******************************************************************        
002180*                                                                *        
002190*               OPERAZIONI INIZIALI                              *        
002200*                                                                *        
002210******************************************************************        
002220 C0010-INIZIO.                                                            
002240     DISPLAY '*************************************************'.         
002250     DISPLAY '*--              INIZIO WPBT020               --*'.         
002260     DISPLAY '*************************************************'.         
002280     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
002300     OPEN OUTPUT PRTOUT.                                                  
002310     IF W-FS-PRTOUT NOT = '00'                                            
002320        DISPLAY 'ERRORE APERTURA FILE PRTOUT ' W-FS-PRTOUT                
002330        MOVE 500     TO RETURN-CODE                                       
002340        PERFORM C0800-OP-FINALI THRU EX-C0800-OP-FINALI                   
002350     END-IF.                                                              
002370     MOVE WS-DATA-SISTEMA   TO RH-RUN-DATE.                               
002380     WRITE PRINT-LINE FROM RPT-HDG-PAGE.                                  
002390     MOVE SPACES            TO RPT-BLANK-LINE.                            
002400     WRITE PRINT-LINE FROM RPT-BLANK-LINE.                                
002420 EX-C0010-INIZIO.                                                         
002430     EXIT.                                                                
002440******************************************************************        
002450*                                                                *        
002460*        SEZIONE 1 - METRICHE DI PRODUTTIVITA' PER OPERAIO       *        
002470*                                                                *        
002480******************************************************************        
002490 C0100-CALCOLA-OPERAI.                                                    
002510     MOVE 'SECTION 1 - WORKER PRODUCTIVITY' TO RPT-SECT-WORKER.           
002520     WRITE PRINT-LINE FROM RPT-SECT-WORKER.                               
002530     WRITE PRINT-LINE FROM RPT-HDG-WORKER.                                
002550     PERFORM C0110-ELABORA-OPERAIO THRU EX-C0110-ELABORA-OPERAIO          
002560             VARYING WS-WK-IDX FROM 1 BY 1                                
002570             UNTIL WS-WK-IDX > LK-WORKER-CNT.                             
002590     WRITE PRINT-LINE FROM RPT-BLANK-LINE.                                
002610 EX-C0100-CALCOLA-OPERAI.                                                 
002620     EXIT.                                                                
002640 C0110-ELABORA-OPERAIO.                                                   
002660     PERFORM C0111-SELEZIONA-EVENTI-OP                                    
002670             THRU EX-C0111-SELEZIONA-EVENTI-OP.                           
002690     IF WS-SUBSET-CNT > 1                                                 
002700        PERFORM C0112-ORDINA-SUBSET THRU EX-C0112-ORDINA-SUBSET           
002710     END-IF.                                                              
002730     INITIALIZE WS-ACC-ACTIVE WS-ACC-IDLE WS-ACC-UNITS.                   
002750     IF WS-SUBSET-CNT > 0                                                 
002760        PERFORM C0113-ACCUMULA-OPERAIO                                    
002770                THRU EX-C0113-ACCUMULA-OPERAIO                            
002780     END-IF.                                                              
002800     PERFORM C0114-CALCOLA-RAPPORTI-OP                                    
002810             THRU EX-C0114-CALCOLA-RAPPORTI-OP.                           
002830     ADD WS-ACC-ACTIVE      TO WS-FCT-ACC-PROD-MIN.                       
002840     ADD WS-ACC-UNITS       TO WS-FCT-ACC-UNITS.                          
002850     ADD WS-UTIL-PCT-R      TO WS-FCT-ACC-UTIL-SUM.                       
002870     PERFORM C0115-STAMPA-OPERAIO THRU EX-C0115-STAMPA-OPERAIO.           
002890 EX-C0110-ELABORA-OPERAIO.                                                
002900     EXIT.                                                                
002920 C0111-SELEZIONA-EVENTI-OP.                                               
002940     MOVE 0 TO WS-SUBSET-CNT.                                             
002950     PERFORM C0111A-VERIFICA-EVENTO-OP                                    
002960             THRU EX-C0111A-VERIFICA-EVENTO-OP                            
002970             VARYING LK-EVT-IDX FROM 1 BY 1                               
002980             UNTIL LK-EVT-IDX > LK-EVENT-CNT.                             
003000 EX-C0111-SELEZIONA-EVENTI-OP.                                            
003010     EXIT.                                                                
003030 C0111A-VERIFICA-EVENTO-OP.                                               
003050     IF LK-ET-WORKER-ID(LK-EVT-IDX) = LK-WT-WORKER-ID(WS-WK-IDX)          
003060        ADD 1 TO WS-SUBSET-CNT                                            
003070        MOVE LK-ET-TIMESTAMP(LK-EVT-IDX)                                  
003080                            TO WSU-TIMESTAMP(WS-SUBSET-CNT)               
003090        MOVE LK-ET-EVENT-TYPE(LK-EVT-IDX)                                 
003100                            TO WSU-EVENT-TYPE(WS-SUBSET-CNT)              
003110        MOVE LK-ET-COUNT(LK-EVT-IDX)                                      
003120                            TO WSU-COUNT(WS-SUBSET-CNT)                   
003130     END-IF.                                                              
003150 EX-C0111A-VERIFICA-EVENTO-OP.                                            
003160     EXIT.                                                                
003170******************************************************************        
003180*        INSERTION SORT DEL SOTTOINSIEME PER DATA-ORA            *        
003190******************************************************************        
003200 C0112-ORDINA-SUBSET.                                                     
003220     PERFORM C0112A-SORT-PASS THRU EX-C0112A-SORT-PASS                    
003230             VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-SUBSET-CNT.         
003250 EX-C0112-ORDINA-SUBSET.                                                  
003260     EXIT.                                                                
003280 C0112A-SORT-PASS.                                                        
003300     MOVE WSU-TIMESTAMP(WS-I)   TO WS-KEY-TS.                             
003310     MOVE WSU-EVENT-TYPE(WS-I)  TO WS-KEY-TYPE.                           
003320     MOVE WSU-COUNT(WS-I)       TO WS-KEY-CNT.                            
003330     COMPUTE WS-J = WS-I - 1.                                             
003350     PERFORM C0112B-SHIFT-ELEM THRU EX-C0112B-SHIFT-ELEM                  
003360             UNTIL WS-J = 0                                               
003370                OR WSU-TIMESTAMP(WS-J) NOT > WS-KEY-TS.                   
003390     COMPUTE WS-J2 = WS-J + 1.                                            
003400     MOVE WS-KEY-TS             TO WSU-TIMESTAMP(WS-J2).                  
003410     MOVE WS-KEY-TYPE            TO WSU-EVENT-TYPE(WS-J2).                
003420     MOVE WS-KEY-CNT             TO WSU-COUNT(WS-J2).                     
003440 EX-C0112A-SORT-PASS.                                                     
003450     EXIT.                                                                
003470 C0112B-SHIFT-ELEM.                                                       
003490     COMPUTE WS-J2 = WS-J + 1.                                            
003500     MOVE WSU-TIMESTAMP(WS-J)   TO WSU-TIMESTAMP(WS-J2).                  
003510     MOVE WSU-EVENT-TYPE(WS-J)  TO WSU-EVENT-TYPE(WS-J2).                 
003520     MOVE WSU-COUNT(WS-J)       TO WSU-COUNT(WS-J2).                      
003530     COMPUTE WS-J = WS-J - 1.                                             
003550 EX-C0112B-SHIFT-ELEM.                                                    
003560     EXIT.                                                                
003570******************************************************************        
003580*        ACCUMULO TEMPO ATTIVO/INATTIVO E UNITA' PER OPERAIO     *        
003590******************************************************************        
003600 C0113-ACCUMULA-OPERAIO.                                                  
003620     PERFORM C0113A-ACCUMULA-EVENTO-OP                                    
003630             THRU EX-C0113A-ACCUMULA-EVENTO-OP                            
003640             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SUBSET-CNT.         
003660 EX-C0113-ACCUMULA-OPERAIO.                                               
003670     EXIT.                                                                
003690 C0113A-ACCUMULA-EVENTO-OP.                                               
003710     IF WS-I = WS-SUBSET-CNT                                              
003720        MOVE 30.0000            TO WS-DURATA-MIN                          
003730     ELSE                                                                 
003740        MOVE WSU-TIMESTAMP(WS-I)    TO WS-TS-WORK                         
003750        PERFORM C0900-CALCOLA-SECONDI                                     
003760                THRU EX-C0900-CALCOLA-SECONDI                             
003770        MOVE WS-TOT-SEC              TO WS-SEC1                           
003780        COMPUTE WS-I2 = WS-I + 1                                          
003790        MOVE WSU-TIMESTAMP(WS-I2)    TO WS-TS-WORK                        
003800        PERFORM C0900-CALCOLA-SECONDI                                     
003810                THRU EX-C0900-CALCOLA-SECONDI                             
003820        MOVE WS-TOT-SEC              TO WS-SEC2                           
003830        COMPUTE WS-DIFF-SEC = WS-SEC2 - WS-SEC1                           
003840        COMPUTE WS-DURATA-MIN ROUNDED = WS-DIFF-SEC / 60                  
003850     END-IF.                                                              
003870     EVALUATE WSU-EVENT-TYPE(WS-I)                                        
003880        WHEN 'working      '                                              
003890           ADD WS-DURATA-MIN       TO WS-ACC-ACTIVE                       
003900        WHEN 'idle         '                                              
003910           ADD WS-DURATA-MIN       TO WS-ACC-IDLE                         
003920        WHEN 'product_count'                                              
003930           ADD WSU-COUNT(WS-I)     TO WS-ACC-UNITS                        
003940        WHEN OTHER                                                        
003950           CONTINUE                                                       
003960     END-EVALUATE.                                                        
003980 EX-C0113A-ACCUMULA-EVENTO-OP.                                            
003990     EXIT.                                                                
004000******************************************************************        
004010*        RAPPORTI E GUARDIE DIVISIONE PER ZERO - OPERAIO         *        
004020******************************************************************        
004030 C0114-CALCOLA-RAPPORTI-OP.                                               
004050     COMPUTE WS-TOT-MIN = WS-ACC-ACTIVE + WS-ACC-IDLE.                    
004070     IF WS-TOT-MIN = 0                                                    
004080        MOVE 0          TO WS-UTIL-PCT-R WS-UNITS-HR-R                    
004090     ELSE                                                                 
004100        COMPUTE WS-UTIL-PCT-R ROUNDED =                                   
004110                WS-ACC-ACTIVE / WS-TOT-MIN * 100                          
004120        COMPUTE WS-UNITS-HR-R ROUNDED =                                   
004130                WS-ACC-UNITS / (WS-TOT-MIN / 60)                          
004140     END-IF.                                                              
004160     COMPUTE WS-ACTIVE-MIN-R ROUNDED = WS-ACC-ACTIVE.                     
004170     COMPUTE WS-IDLE-MIN-R   ROUNDED = WS-ACC-IDLE.                       
004190 EX-C0114-CALCOLA-RAPPORTI-OP.                                            
004200     EXIT.                                                                
004220 C0115-STAMPA-OPERAIO.                                                    
004240     MOVE LK-WT-WORKER-ID(WS-WK-IDX)  TO RD-WORKER-ID.                    
004250     MOVE LK-WT-NAME(WS-WK-IDX)       TO RD-WORKER-NAME.                  
004260     MOVE WS-ACTIVE-MIN-R             TO RD-ACTIVE-MIN.                   
004270     MOVE WS-IDLE-MIN-R               TO RD-IDLE-MIN.                     
004280     MOVE WS-UTIL-PCT-R               TO RD-UTIL-PCT.                     
004290     MOVE WS-ACC-UNITS                TO RD-UNITS.                        
004300     MOVE WS-UNITS-HR-R               TO RD-UNITS-HR.                     
004310     WRITE PRINT-LINE FROM RPT-DTL-WORKER.                                
004330 EX-C0115-STAMPA-OPERAIO.                                                 
004340     EXIT.                                                                
004350******************************************************************        
004360*                                                                *        
004370*       SEZIONE 2 - METRICHE DI PRODUTTIVITA' PER POSTAZIONE     *        
004380*                                                                *        
004390******************************************************************        
004400 C0200-CALCOLA-POSTAZ.                                                    
004420     MOVE 'SECTION 2 - WORKSTATION PRODUCTIVITY'                          
004430                                     TO RPT-SECT-STATION.                 
004440     WRITE PRINT-LINE FROM RPT-SECT-STATION.                              
004450     WRITE PRINT-LINE FROM RPT-HDG-STATION.                               
004470     PERFORM C0210-ELABORA-POSTAZ THRU EX-C0210-ELABORA-POSTAZ            
004480             VARYING WS-STA-IDX FROM 1 BY 1                               
004490             UNTIL WS-STA-IDX > LK-STATION-CNT.                           
004510     WRITE PRINT-LINE FROM RPT-BLANK-LINE.                                
004530 EX-C0200-CALCOLA-POSTAZ.                                                 
004540     EXIT.                                                                
004560 C0210-ELABORA-POSTAZ.                                                    
004580     PERFORM C0211-SELEZIONA-EVENTI-ST                                    
004590             THRU EX-C0211-SELEZIONA-EVENTI-ST.                           
004610     IF WS-SUBSET-CNT > 1                                                 
004620        PERFORM C0112-ORDINA-SUBSET THRU EX-C0112-ORDINA-SUBSET           
004630     END-IF.                                                              
004650     INITIALIZE WS-ACC-OCC WS-ACC-PROD WS-ACC-ST-UNITS.                   
004670     IF WS-SUBSET-CNT > 0                                                 
004680        PERFORM C0212-ACCUMULA-POSTAZ                                     
004690                THRU EX-C0212-ACCUMULA-POSTAZ                             
004700     END-IF.                                                              
004720     PERFORM C0213-CALCOLA-RAPPORTI-ST                                    
004730             THRU EX-C0213-CALCOLA-RAPPORTI-ST.                           
004750     PERFORM C0214-STAMPA-POSTAZ THRU EX-C0214-STAMPA-POSTAZ.             
004770 EX-C0210-ELABORA-POSTAZ.                                                 
004780     EXIT.                                                                
004800 C0211-SELEZIONA-EVENTI-ST.                                               
004820     MOVE 0 TO WS-SUBSET-CNT.                                             
004830     PERFORM C0211A-VERIFICA-EVENTO-ST                                    
004840             THRU EX-C0211A-VERIFICA-EVENTO-ST                            
004850             VARYING LK-EVT-IDX FROM 1 BY 1                               
004860             UNTIL LK-EVT-IDX > LK-EVENT-CNT.                             
004880 EX-C0211-SELEZIONA-EVENTI-ST.                                            
004890     EXIT.                                                                
004910 C0211A-VERIFICA-EVENTO-ST.                                               
004930     IF LK-ET-STATION-ID(LK-EVT-IDX) =                                    
004940        LK-ST-STATION-ID(WS-STA-IDX)                                      
004950        ADD 1 TO WS-SUBSET-CNT                                            
004960        MOVE LK-ET-TIMESTAMP(LK-EVT-IDX)                                  
004970                            TO WSU-TIMESTAMP(WS-SUBSET-CNT)               
004980        MOVE LK-ET-EVENT-TYPE(LK-EVT-IDX)                                 
004990                            TO WSU-EVENT-TYPE(WS-SUBSET-CNT)              
005000        MOVE LK-ET-COUNT(LK-EVT-IDX)                                      
005010                            TO WSU-COUNT(WS-SUBSET-CNT)                   
005020     END-IF.                                                              
005040 EX-C0211A-VERIFICA-EVENTO-ST.                                            
005050     EXIT.                                                                
005060******************************************************************        
005070*     ACCUMULO TEMPO OCCUPAZIONE/PRODUTTIVO PER POSTAZIONE       *        
005080******************************************************************        
005090 C0212-ACCUMULA-POSTAZ.                                                   
005110     PERFORM C0212A-ACCUMULA-EVENTO-ST                                    
005120             THRU EX-C0212A-ACCUMULA-EVENTO-ST                            
005130             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SUBSET-CNT.         
005150 EX-C0212-ACCUMULA-POSTAZ.                                                
005160     EXIT.                                                                
005180 C0212A-ACCUMULA-EVENTO-ST.                                               
005200     IF WS-I = WS-SUBSET-CNT                                              
005210        MOVE 30.0000            TO WS-DURATA-MIN                          
005220     ELSE                                                                 
005230        MOVE WSU-TIMESTAMP(WS-I)    TO WS-TS-WORK                         
005240        PERFORM C0900-CALCOLA-SECONDI                                     
005250                THRU EX-C0900-CALCOLA-SECONDI                             
005260        MOVE WS-TOT-SEC              TO WS-SEC1                           
005270        COMPUTE WS-I2 = WS-I + 1                                          
005280        MOVE WSU-TIMESTAMP(WS-I2)    TO WS-TS-WORK                        
005290        PERFORM C0900-CALCOLA-SECONDI                                     
005300                THRU EX-C0900-CALCOLA-SECONDI                             
005310        MOVE WS-TOT-SEC              TO WS-SEC2                           
005320        COMPUTE WS-DIFF-SEC = WS-SEC2 - WS-SEC1                           
005330        COMPUTE WS-DURATA-MIN ROUNDED = WS-DIFF-SEC / 60                  
005340     END-IF.                                                              
005360     EVALUATE WSU-EVENT-TYPE(WS-I)                                        
005370        WHEN 'working      '                                              
005380           ADD WS-DURATA-MIN       TO WS-ACC-OCC                          
005390           ADD WS-DURATA-MIN       TO WS-ACC-PROD                         
005400        WHEN 'idle         '                                              
005410           ADD WS-DURATA-MIN       TO WS-ACC-OCC                          
005420        WHEN 'product_count'                                              
005430           ADD WSU-COUNT(WS-I)     TO WS-ACC-ST-UNITS                     
005440        WHEN OTHER                                                        
005450           CONTINUE                                                       
005460     END-EVALUATE.                                                        
005480 EX-C0212A-ACCUMULA-EVENTO-ST.                                            
005490     EXIT.                                                                
005500******************************************************************        
005510*        RAPPORTI E GUARDIE DIVISIONE PER ZERO - POSTAZIONE      *        
005520******************************************************************        
005530 C0213-CALCOLA-RAPPORTI-ST.                                               
005550     IF WS-ACC-OCC = 0                                                    
005560        MOVE 0          TO WS-ST-UTIL-PCT-R WS-THRUPUT-R                  
005570     ELSE                                                                 
005580        COMPUTE WS-ST-UTIL-PCT-R ROUNDED =                                
005590                WS-ACC-PROD / WS-ACC-OCC * 100                            
005600        COMPUTE WS-THRUPUT-R ROUNDED =                                    
005610                WS-ACC-ST-UNITS / (WS-ACC-OCC / 60)                       
005620     END-IF.                                                              
005640     COMPUTE WS-OCC-MIN-R ROUNDED = WS-ACC-OCC.                           
005660 EX-C0213-CALCOLA-RAPPORTI-ST.                                            
005670     EXIT.                                                                
005690 C0214-STAMPA-POSTAZ.                                                     
005710     MOVE LK-ST-STATION-ID(WS-STA-IDX) TO RS-STATION-ID.                  
005720     MOVE LK-ST-NAME(WS-STA-IDX)       TO RS-STATION-NAME.                
005730     MOVE WS-OCC-MIN-R                 TO RS-OCC-MIN.                     
005740     MOVE WS-ST-UTIL-PCT-R              TO RS-UTIL-PCT.                   
005750     MOVE WS-ACC-ST-UNITS               TO RS-UNITS.                      
005760     MOVE WS-THRUPUT-R                  TO RS-THRUPUT.                    
005770     WRITE PRINT-LINE FROM RPT-DTL-STATION.                               
005790 EX-C0214-STAMPA-POSTAZ.                                                  
005800     EXIT.                                                                
005810******************************************************************        
005820*                                                                *        
005830*         SEZIONE 3 - RIEPILOGO DI PRODUTTIVITA' DI STABILIMENTO *        
005840*                                                                *        
005850******************************************************************        
005860 C0300-CALCOLA-FABBRICA.                                                  
005880     MOVE 'SECTION 3 - FACTORY SUMMARY' TO RPT-SECT-FACTORY.              
005890     WRITE PRINT-LINE FROM RPT-SECT-FACTORY.                              
005910     COMPUTE WS-FCT-TOT-PROD-MIN-R ROUNDED = WS-FCT-ACC-PROD-MIN.         
005920     MOVE WS-FCT-ACC-UNITS         TO WS-FCT-TOT-UNITS-R.                 
005940     IF LK-WORKER-CNT = 0                                                 
005950        MOVE 0          TO WS-FCT-AVG-UTIL-R                              
005960     ELSE                                                                 
005970        COMPUTE WS-FCT-AVG-UTIL-R ROUNDED =                               
005980                WS-FCT-ACC-UTIL-SUM / LK-WORKER-CNT                       
005990     END-IF.                                                              
006010     IF WS-FCT-ACC-PROD-MIN = 0                                           
006020        MOVE 0          TO WS-FCT-AVG-RATE-R                              
006030     ELSE                                                                 
006040        COMPUTE WS-FCT-AVG-RATE-R ROUNDED =                               
006050                WS-FCT-ACC-UNITS / (WS-FCT-ACC-PROD-MIN / 60)             
006060     END-IF.                                                              
006080     MOVE WS-FCT-TOT-PROD-MIN-R    TO RF-TOT-PROD-MIN.                    
006090     MOVE WS-FCT-TOT-UNITS-R       TO RF-TOT-UNITS.                       
006100     MOVE WS-FCT-AVG-RATE-R        TO RF-AVG-RATE.                        
006110     WRITE PRINT-LINE FROM RPT-FCT-LINE1.                                 
006130     MOVE WS-FCT-AVG-UTIL-R        TO RF-AVG-UTIL.                        
006140     MOVE LK-WORKER-CNT            TO RF-TOT-WORKERS.                     
006150     MOVE LK-STATION-CNT           TO RF-TOT-STATIONS.                    
006160     WRITE PRINT-LINE FROM RPT-FCT-LINE2.                                 
006180     WRITE PRINT-LINE FROM RPT-BLANK-LINE.                                
006200 EX-C0300-CALCOLA-FABBRICA.                                               
006210     EXIT.                                                                
006220******************************************************************        
006230*        RIGA DI CONTROLLO FINALE - CONTATORI DI INGESTION       *        
006240******************************************************************        
006250 C0400-STAMPA-CONTROLLO.                                                  
006270     MOVE LK-CNT-LETTI             TO RC-READ.                            
006280     MOVE LK-CNT-ACCETTATI         TO RC-ACCEPTED.                        
006290     MOVE LK-CNT-DUPLICATI         TO RC-DUPLICATE.                       
006300     MOVE LK-CNT-SCARTATI          TO RC-REJECTED.                        
006310     WRITE PRINT-LINE FROM RPT-CONTROL-LINE.                              
006330 EX-C0400-STAMPA-CONTROLLO.                                               
006340     EXIT.                                                                
006350******************************************************************        
006360*     ROUTINE COMUNE - SECONDI TOTALI DA GIORNO GIULIANO         *        
006370*     (FLIEGEL-VAN FLANDERN, ARITMETICA INTERA TRONCATA)         *        
006380******************************************************************        
006390 C0900-CALCOLA-SECONDI.                                                   
006410     COMPUTE WS-JDN-M  = (WS-TS-MM - 14) / 12.                            
006420     COMPUTE WS-JDN-T1 = 1461 * (WS-TS-YYYY+4800+WS-JDN-M) / 4.           
006430     COMPUTE WS-JDN-T2 =                                                  
006440             367 * (WS-TS-MM - 2 - (WS-JDN-M * 12)) / 12.                 
006450     COMPUTE WS-JDN-T3A = (WS-TS-YYYY + 4900 + WS-JDN-M) / 100.           
006460     COMPUTE WS-JDN-T3  = 3 * WS-JDN-T3A / 4.                             
006470     COMPUTE WS-JDN = WS-TS-DD - 32075                                    
006480                     + WS-JDN-T1 + WS-JDN-T2 - WS-JDN-T3.                 
006500     COMPUTE WS-TOT-SEC = (WS-JDN * 86400)                                
006510                         + (WS-TS-HH * 3600)                              
006520                         + (WS-TS-MI * 60)                                
006530                         +  WS-TS-SS.                                     
006550 EX-C0900-CALCOLA-SECONDI.                                                
006560     EXIT.                                                                
006570******************************************************************        
006580*            ELABORAZIONI FINALI E RITORNO A WPBT010             *        
006590******************************************************************        
006600 C0800-OP-FINALI.                                                         
006620     CLOSE PRTOUT.                                                        
006630     IF W-FS-PRTOUT NOT = '00'                                            
006640        DISPLAY 'ERRORE CHIUSURA FILE PRTOUT ' W-FS-PRTOUT                
006650        MOVE 500     TO RETURN-CODE                                       
006660     END-IF.                                                              
006680     DISPLAY '*************************************************'.         
006690     DISPLAY '*--              FINE   WPBT020               --*'.         
006700     DISPLAY '*************************************************'.         
006720     GOBACK.                                                              
006740 EX-C0800-OP-FINALI.                                                      
006750     EXIT.                                                                
006760**********************       END      ****************************        
006770                                                                          
